000100*****************************************************************
000200* Program name:    NE2B1000                                     *
000300* Original author: RCHAVEZ.                                     *
000400*                                                               *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 22/09/1988 JMORALES      Initial Version - batch de cierre    *
000900*                          de movimientos del sector COBOL.     *
001000* 14/10/1999 LPAEZ         Ajuste Y2K en el archivo de control  *
001100*                          de corrida (anio de 4 digitos).      *
001200* 04/11/2024 RCHAVEZ       Reescritura total - req GRAFO-PAGOS- *
001300*                          01 (nuevo layout de entrada/salida). *
001400* 02/12/2024 RCHAVEZ       Sube tope de vertices de 2000 a 5000 *
001500*                          por picos detectados en VOLUMEN-TC.  *
001600* 19/02/2025 RCHAVEZ       Agrega UPSI-0 de traza para soporte  *
001700*                          de incidentes en turno noche.        *
001800* 09/08/2025 JPENA         Ref. AUD-0077: corrige centesimos de * 090825
001900*                          la mediana en N par (2800); tomaban  * 090825
002000*                          .50 fijo y a veces daba exacto.      * 090825
002100* 10/08/2025 JPENA         Ref. AUD-0078: corrige la fecha de   * 100825
002200*                          escritura del programa.              * 100825
002300*****************************************************************
002400*                                                               *
002500*          I D E N T I F I C A T I O N  D I V I S I O N         *
002600*                                                               *
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  NE2B1000.
003000 AUTHOR. RICARDO CHAVEZ.
003100 INSTALLATION. IBM Z/OS.
003200 DATE-WRITTEN. 22/09/1988.
003300 DATE-COMPILED. 10/08/2025.
003400 SECURITY. CONFIDENTIAL.
003500*****************************************************************
003600*                                                               *
003700*             E N V I R O N M E N T   D I V I S I O N           *
003800*                                                               *
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400*        UPSI-0 ON (VIA JCL PARM) PRENDE LA TRAZA DE ALTAS Y
004500*        BAJAS DE ARISTAS EN SYSOUT, USADA POR SOPORTE PARA
004600*        RECONSTRUIR UNA CORRIDA SIN TENER QUE REPROCESARLA.
004700     UPSI-0 ON NE2B-TRAZA-ON                                      190225  
004800            OFF NE2B-TRAZA-OFF.                                   190225  
004900
005000 INPUT-OUTPUT SECTION.
005100*****************************************************************
005200*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
005300*****************************************************************
005400 FILE-CONTROL.
005500     SELECT NE2BENT     ASSIGN       TO NE2BENT
005600                        FILE STATUS  IS SW-FILE-STATUS.
005700     SELECT NE2BSAL     ASSIGN       TO NE2BSAL
005800                        FILE STATUS  IS SW-FILE-STATUS.
005900*****************************************************************
006000*                                                               *
006100*                      D A T A   D I V I S I O N                *
006200*                                                               *
006300*****************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  NE2BENT
006700     RECORDING MODE IS F
006800     RECORD CONTAINS 84 CHARACTERS.
006900 01  REG-NE2BENT.
007000     COPY NE2BTRN0.
007100
007200 FD  NE2BSAL
007300     RECORDING MODE IS F
007400     RECORD CONTAINS 16 CHARACTERS.
007500 01  REG-NE2BSAL.
007600     COPY NE2BMED0.
007700
007800 WORKING-STORAGE SECTION.
007900*****************************************************************
008000*                    DEFINICION DE CONSTANTES                   *
008100*****************************************************************
008200 01  CT-CONSTANTES.
008300     05 CT-VENTANA-SEGUNDOS           PIC 9(02) COMP VALUE 60.
008400     05 FILLER                        PIC X(02).
008500
008600*****************************************************************
008700*                     DEFINICION DE SWITCHES                    *
008800*****************************************************************
008900 01  SW-SWITCHES.
009000     05 SW-FILE-STATUS                PIC X(02) VALUE SPACE.
009100        88 FS-88-OK                             VALUE '00'.
009200     05 SW-FIN-ARCHIVO                PIC X(02) VALUE 'NO'.
009300        88 FIN-88-ARCHIVO                       VALUE 'SI'.
009400     05 FILLER                        PIC X(02).
009500
009600*****************************************************************
009700*                    DEFINICION DE CONTADORES                   *
009800*****************************************************************
009900 01  CN-CONTADORES.
010000     05 CN-LINEA-ENTRADA              PIC 9(08) COMP VALUE 0.
010100     05 CN-REG-LEIDOS                 PIC 9(08) COMP VALUE 0.
010200     05 CN-REG-RECHAZADOS             PIC 9(08) COMP VALUE 0.
010300     05 CN-REG-GRABADOS               PIC 9(08) COMP VALUE 0.
010400     05 FILLER                        PIC X(02).
010500
010600*****************************************************************
010700*                     DEFINICION DE VARIABLES                   *
010800*****************************************************************
010900 01  WS-VARIABLES.
011000     05 WS-SEGUNDOS-NUEVA             PIC S9(12) COMP-3.
011100     05 WS-SEGUNDOS-NEWEST            PIC S9(12) COMP-3.
011200     05 WS-UMBRAL                     PIC S9(12) COMP-3.
011300     05 WS-ACEPTAR-ARISTA             PIC X(01) VALUE 'N'.
011400        88 WS-88-ACEPTAR                        VALUE 'S'.
011500     05 WS-NOMBRE-VERTICE-BUSCAR      PIC X(30).
011600     05 WS-VERTICE-ENCONTRADO         PIC X(01) VALUE 'N'.
011700        88 WS-88-VERTICE-ENCONTRADO             VALUE 'S'.
011800     05 FILLER                        PIC X(02).
011900
012000*        CONTADOR INDEPENDIENTE DEL RESTO DE LA DIVISION ENTERA   090825
012100*        DE 2800-FORMATEAR-SALIDA (REGLA R5/R6). VIVE SUELTO,     090825
012200*        NIVEL 77, PORQUE ES UN SUBPRODUCTO DE UN SOLO DIVIDE Y   090825
012300*        NO PERTENECE A NINGUN GRUPO DE TRABAJO EN PARTICULAR.    090825
012400 77  WS-77-RESTO-PARIDAD              PIC 9(01) COMP.             090825
012500 01  WS-VARIABLES-MEDIANA.
012600     05 WS-POBLACION-N                PIC 9(05) COMP.
012700     05 WS-POSICION-BUSCADA           PIC 9(05) COMP.
012800     05 WS-POSICION-BUSCADA-2         PIC 9(05) COMP.
012900     05 WS-ACUMULADO-FREC             PIC 9(05) COMP.
013000     05 WS-GRADO-1                    PIC 9(04) COMP.
013100     05 WS-GRADO-2                    PIC 9(04) COMP.
013200     05 WS-SUMA-GRADOS                PIC 9(05) COMP.             090825
013300     05 WS-MEDIANA-ENTERA             PIC 9(04) COMP.
013400     05 WS-MEDIANA-CENTESIMOS         PIC 9(02) COMP.
013500     05 FILLER                        PIC X(02).
013600
013700 01  WS-VARIABLES-SALIDA.
013800     05 WS-EDITADO-ENTERO             PIC ZZZ9.
013900*        VISTA ALFANUMERICA DEL MISMO CAMPO, PARA PODER BARRER
014000*        CARACTER A CARACTER EN BUSCA DEL PRIMER DIGITO (NO HAY
014100*        FUNCTION TRIM EN ESTE SHOP).
014200     05 WS-EDITADO-ENTERO-X REDEFINES WS-EDITADO-ENTERO
014300                                       PIC X(04).
014400     05 WS-PRIMERA-POS                PIC 9(02) COMP.
014500     05 WS-LARGO-ENTERO               PIC 9(02) COMP.
014600     05 WS-IX-SALIDA                  PIC 9(02) COMP.
014700     05 FILLER                        PIC X(02).
014800
014900*****************************************************************
015000*                     DEFINICION DE COPYBOOKS                   *
015100*****************************************************************
015200* AREA DE PARAMETROS DEL CALL A LA SUBRUTINA DE FECHA/HORA.
015300 01  WS-NE2B2000-PARMS.
015400     COPY NE2BPRM0.
015500
015600* AREA DE TRABAJO DEL GRAFO (ARISTAS, VERTICES, FRECUENCIA).
015700 01  WS-GRAFO.
015800     COPY NE2BGRF0.
015900
016000*****************************************************************
016100*                                                               *
016200*              P R O C E D U R E   D I V I S I O N              *
016300*                                                               *
016400*****************************************************************
016500 PROCEDURE DIVISION.
016600*****************************************************************
016700*                        0000-MAINLINE                          *
016800*****************************************************************
016900 0000-MAINLINE.
017000
017100     PERFORM 1000-INICIO
017200        THRU 1000-INICIO-EXIT
017300
017400     PERFORM 2000-PROCESO
017500        THRU 2000-PROCESO-EXIT
017600        UNTIL FIN-88-ARCHIVO
017700
017800     PERFORM 3000-FIN.
017900
018000*****************************************************************
018100*                           1000-INICIO                         *
018200*****************************************************************
018300 1000-INICIO.
018400
018500     OPEN INPUT NE2BENT
018600     IF NOT FS-88-OK
018700        DISPLAY 'ERROR AL ABRIR NE2BENT. STATUS: ' SW-FILE-STATUS
018800        PERFORM 3000-FIN
018900     END-IF
019000
019100     OPEN OUTPUT NE2BSAL
019200     IF NOT FS-88-OK
019300        DISPLAY 'ERROR AL ABRIR NE2BSAL. STATUS: ' SW-FILE-STATUS
019400        PERFORM 3000-FIN
019500     END-IF
019600
019700     .
019800 1000-INICIO-EXIT.
019900     EXIT.
020000
020100*****************************************************************
020200*                           2000-PROCESO                        *
020300* Por cada registro leido: lo valida y linealiza (2100), y      *
020400* solo si es valido actualiza el grafo (2200/2300/2400/2500/    *
020500* 2600) y escribe la mediana vigente (2700/2800/2900). Un       *
020600* registro que cae fuera de ventana SI produce linea de salida  *
020700* (REGLA R6); solo el que no pasa la validacion de fecha no la  *
020800* produce.                                                      *
020900*****************************************************************
021000 2000-PROCESO.
021100
021200     PERFORM 2100-LEER-TRANSACCION
021300        THRU 2100-LEER-TRANSACCION-EXIT
021400
021500     IF NOT FIN-88-ARCHIVO
021600        IF PRM0-88-FECHA-OK OF WS-NE2B2000-PARMS
021700           PERFORM 2200-ACEPTAR-EDGE
021800              THRU 2200-ACEPTAR-EDGE-EXIT
021900
022000           IF WS-88-ACEPTAR
022100              PERFORM 2300-EXPULSAR-VENCIDOS
022200                 THRU 2300-EXPULSAR-VENCIDOS-EXIT
022300              PERFORM 2400-INSERTAR-EDGE
022400                 THRU 2400-INSERTAR-EDGE-EXIT
022500           END-IF
022600
022700           PERFORM 2700-CALCULAR-MEDIANA
022800              THRU 2700-CALCULAR-MEDIANA-EXIT
022900           PERFORM 2800-FORMATEAR-SALIDA
023000              THRU 2800-FORMATEAR-SALIDA-EXIT
023100           PERFORM 2900-ESCRIBIR-SALIDA
023200              THRU 2900-ESCRIBIR-SALIDA-EXIT
023300        ELSE
023400           PERFORM 2150-AVISAR-RECHAZO
023500              THRU 2150-AVISAR-RECHAZO-EXIT
023600        END-IF
023700     END-IF
023800
023900     .
024000 2000-PROCESO-EXIT.
024100     EXIT.
024200
024300*****************************************************************
024400*                    2100-LEER-TRANSACCION                      *
024500* Lee el proximo registro y lo manda a validar/linealizar a la  *
024600* subrutina NE2B2000.                                           *
024700*****************************************************************
024800 2100-LEER-TRANSACCION.
024900
025000     READ NE2BENT
025100          AT END
025200          MOVE 'SI' TO SW-FIN-ARCHIVO
025300          NOT AT END
025400          ADD 1 TO CN-LINEA-ENTRADA
025500          ADD 1 TO CN-REG-LEIDOS
025600     END-READ
025700
025800     IF NOT FIN-88-ARCHIVO
025900        MOVE REG-NE2BENT TO PRM0-TRANSACCION OF WS-NE2B2000-PARMS
026000        CALL 'NE2B2000' USING WS-NE2B2000-PARMS
026100     END-IF
026200
026300     .
026400 2100-LEER-TRANSACCION-EXIT.
026500     EXIT.
026600
026700*****************************************************************
026800*                   2150-AVISAR-RECHAZO                         *
026900* Mensaje de advertencia por consola para una transaccion que   *
027000* no paso la validacion de fecha/hora; no se graba salida ni    *
027100* se toca el grafo para este registro.                         *
027200*****************************************************************
027300 2150-AVISAR-RECHAZO.
027400
027500     ADD 1 TO CN-REG-RECHAZADOS
027600
027700     DISPLAY 'WARNING: Transaction on line ' CN-LINEA-ENTRADA
027800             ' could not be processed: ' REG-NE2BENT
027900
028000     .
028100 2150-AVISAR-RECHAZO-EXIT.
028200     EXIT.
028300
028400*****************************************************************
028500*                     2200-ACEPTAR-EDGE                         *
028600* Prueba de pertenencia a la ventana de 60 segundos (REGLA R1). *
028700* Si el grafo esta vacio se acepta siempre. Si no, se acepta    *
028800* solo si T es estrictamente mayor que NEWEST menos 60.         *
028900*****************************************************************
029000 2200-ACEPTAR-EDGE.
029100
029200     MOVE PRM0-SEGUNDOS-LINEAL OF WS-NE2B2000-PARMS
029300                               TO WS-SEGUNDOS-NUEVA
029400     MOVE 'N' TO WS-ACEPTAR-ARISTA
029500
029600     IF GRF0-ARI-CANT OF WS-GRAFO EQUAL 0
029700        MOVE 'S' TO WS-ACEPTAR-ARISTA
029800     ELSE
029900        MOVE GRF0-ARI-SEGUNDOS OF WS-GRAFO
030000             (GRF0-ARI-CANT OF WS-GRAFO) TO WS-SEGUNDOS-NEWEST
030100        COMPUTE WS-UMBRAL =
030200                WS-SEGUNDOS-NEWEST - CT-VENTANA-SEGUNDOS
030300        IF WS-SEGUNDOS-NUEVA IS GREATER THAN WS-UMBRAL
030400           MOVE 'S' TO WS-ACEPTAR-ARISTA
030500        END-IF
030600     END-IF
030700
030800     IF WS-88-ACEPTAR AND NE2B-TRAZA-ON                           190225  
030900        DISPLAY 'NE2B1000 TRAZA - ARISTA ACEPTADA: '              190225  
031000                TRN0-ACTOR OF REG-NE2BENT ' -> '                  190225  
031100                TRN0-TARGET OF REG-NE2BENT                        190225  
031200     END-IF                                                       190225  
031300
031400     .
031500 2200-ACEPTAR-EDGE-EXIT.
031600     EXIT.
031700
031800*****************************************************************
031900*                  2300-EXPULSAR-VENCIDOS                       *
032000* Desalojo por avance de ventana (REGLA R2). Solo desaloja si   *
032100* la nueva arista es estrictamente mas nueva que NEWEST; si la  *
032200* arista llega desordenada pero dentro de ventana, no desaloja  *
032300* nada. Las aristas estan ordenadas ascendente, asi que las     *
032400* vencidas son siempre las primeras de la tabla.                *
032500*****************************************************************
032600 2300-EXPULSAR-VENCIDOS.
032700
032800     IF GRF0-ARI-CANT OF WS-GRAFO IS GREATER THAN 0
032900        AND WS-SEGUNDOS-NUEVA IS GREATER THAN WS-SEGUNDOS-NEWEST
033000
033100        COMPUTE WS-UMBRAL =
033200                WS-SEGUNDOS-NUEVA - CT-VENTANA-SEGUNDOS
033300
033400        PERFORM 2310-EXPULSAR-UNA-ARISTA
033500           THRU 2310-EXPULSAR-UNA-ARISTA-EXIT
033600           UNTIL GRF0-ARI-CANT OF WS-GRAFO EQUAL 0
033700           OR GRF0-ARI-SEGUNDOS OF WS-GRAFO (1)
033800              IS GREATER THAN WS-UMBRAL
033900     END-IF
034000
034100     .
034200 2300-EXPULSAR-VENCIDOS-EXIT.
034300     EXIT.
034400
034500*****************************************************************
034600*                2310-EXPULSAR-UNA-ARISTA                       *
034700* Da de baja la arista mas vieja (fila 1, la tabla esta         *
034800* ordenada ascendente), actualiza el grado de sus dos vertices  *
034900* y corre el resto de la tabla un lugar hacia el frente.        *
035000*****************************************************************
035100 2310-EXPULSAR-UNA-ARISTA.
035200
035300     MOVE GRF0-ARI-ACTOR OF WS-GRAFO (1)
035400       TO WS-NOMBRE-VERTICE-BUSCAR
035500     PERFORM 2600-QUITAR-VERTICE
035600        THRU 2600-QUITAR-VERTICE-EXIT
035700     MOVE GRF0-ARI-TARGET OF WS-GRAFO (1)
035800       TO WS-NOMBRE-VERTICE-BUSCAR
035900     PERFORM 2600-QUITAR-VERTICE
036000        THRU 2600-QUITAR-VERTICE-EXIT
036100
036200     MOVE 2 TO GRF0-ARI-IX OF WS-GRAFO
036300     PERFORM 2320-CORRER-ARISTA
036400        THRU 2320-CORRER-ARISTA-EXIT
036500        UNTIL GRF0-ARI-IX OF WS-GRAFO IS GREATER THAN
036600              GRF0-ARI-CANT OF WS-GRAFO
036700
036800     SUBTRACT 1 FROM GRF0-ARI-CANT OF WS-GRAFO
036900
037000     .
037100 2310-EXPULSAR-UNA-ARISTA-EXIT.
037200     EXIT.
037300
037400*****************************************************************
037500*                   2320-CORRER-ARISTA                          *
037600*****************************************************************
037700 2320-CORRER-ARISTA.
037800
037900     MOVE GRF0-ARI-FILA OF WS-GRAFO (GRF0-ARI-IX OF WS-GRAFO)
038000       TO GRF0-ARI-FILA OF WS-GRAFO (GRF0-ARI-IX OF WS-GRAFO - 1)
038100
038200     SET GRF0-ARI-IX OF WS-GRAFO UP BY 1
038300
038400     .
038500 2320-CORRER-ARISTA-EXIT.
038600     EXIT.
038700
038800*****************************************************************
038900*                   2400-INSERTAR-EDGE                          *
039000* Insercion ordenada (REGLA R3): se recorre desde la cola       *
039100* corriendo las aristas mas nuevas un lugar hacia adelante      *
039200* hasta encontrar la primera con fecha estrictamente menor, y   *
039300* ahi se inserta la nueva. Estable: entre fechas iguales la     *
039400* nueva queda despues de las ya existentes.                    *
039500*****************************************************************
039600 2400-INSERTAR-EDGE.
039700
039800     ADD 1 TO GRF0-ARI-CANT OF WS-GRAFO
039900
040000     MOVE GRF0-ARI-CANT OF WS-GRAFO TO GRF0-ARI-IX OF WS-GRAFO
040100
040200     PERFORM 2410-CORRER-HUECO
040300        THRU 2410-CORRER-HUECO-EXIT
040400        UNTIL GRF0-ARI-IX OF WS-GRAFO EQUAL 1
040500        OR GRF0-ARI-SEGUNDOS OF WS-GRAFO
040600           (GRF0-ARI-IX OF WS-GRAFO - 1)
040700           NOT GREATER THAN WS-SEGUNDOS-NUEVA
040800
040900     MOVE WS-SEGUNDOS-NUEVA
041000       TO GRF0-ARI-SEGUNDOS OF WS-GRAFO (GRF0-ARI-IX OF WS-GRAFO)
041100     MOVE TRN0-ACTOR OF REG-NE2BENT
041200       TO GRF0-ARI-ACTOR OF WS-GRAFO (GRF0-ARI-IX OF WS-GRAFO)
041300     MOVE TRN0-TARGET OF REG-NE2BENT
041400       TO GRF0-ARI-TARGET OF WS-GRAFO (GRF0-ARI-IX OF WS-GRAFO)
041500
041600     MOVE TRN0-ACTOR OF REG-NE2BENT TO WS-NOMBRE-VERTICE-BUSCAR
041700     PERFORM 2500-AGREGAR-VERTICE
041800        THRU 2500-AGREGAR-VERTICE-EXIT
041900     MOVE TRN0-TARGET OF REG-NE2BENT TO WS-NOMBRE-VERTICE-BUSCAR
042000     PERFORM 2500-AGREGAR-VERTICE
042100        THRU 2500-AGREGAR-VERTICE-EXIT
042200
042300     .
042400 2400-INSERTAR-EDGE-EXIT.
042500     EXIT.
042600
042700*****************************************************************
042800*                   2410-CORRER-HUECO                           *
042900* Corre una arista un lugar hacia atras para abrirle lugar a la *
043000* nueva (manteniendo el orden ascendente de la tabla).          *
043100*****************************************************************
043200 2410-CORRER-HUECO.
043300
043400     MOVE GRF0-ARI-FILA OF WS-GRAFO (GRF0-ARI-IX OF WS-GRAFO - 1)
043500       TO GRF0-ARI-FILA OF WS-GRAFO (GRF0-ARI-IX OF WS-GRAFO)
043600
043700     SET GRF0-ARI-IX OF WS-GRAFO DOWN BY 1
043800
043900     .
044000 2410-CORRER-HUECO-EXIT.
044100     EXIT.
044200
044300*****************************************************************
044400*                  2500-AGREGAR-VERTICE                         *
044500* Mantenimiento de grado al agregar una arista (REGLA R4, lado  *
044600* de alta). Si el vertice es nuevo nace con grado 1; si ya      *
044700* existia se lo mueve del cubo de frecuencia d al d+1. Se       *
044800* llama dos veces por arista (una por ACTOR, una por TARGET);   *
044900* si ACTOR = TARGET, se aplica dos veces sobre el mismo         *
045000* vertice, sin tratamiento especial (asi se preserva el         *
045100* comportamiento del sistema origen).                          *
045200*****************************************************************
045300 2500-AGREGAR-VERTICE.
045400
045500     PERFORM 2510-BUSCAR-VERTICE
045600        THRU 2510-BUSCAR-VERTICE-EXIT
045700
045800     IF WS-88-VERTICE-ENCONTRADO
045900        MOVE GRF0-VTX-GRADO OF WS-GRAFO
046000             (GRF0-VTX-IX OF WS-GRAFO) TO WS-GRADO-1
046100        SUBTRACT 1 FROM GRF0-FREC-FILA OF WS-GRAFO (WS-GRADO-1)
046200        ADD 1 TO GRF0-VTX-GRADO OF WS-GRAFO
046300                 (GRF0-VTX-IX OF WS-GRAFO)
046400        ADD 1 TO GRF0-FREC-FILA OF WS-GRAFO (WS-GRADO-1 + 1)
046500     ELSE
046600        ADD 1 TO GRF0-VTX-CANT OF WS-GRAFO
046700        SET GRF0-VTX-IX OF WS-GRAFO TO GRF0-VTX-CANT OF WS-GRAFO
046800        MOVE WS-NOMBRE-VERTICE-BUSCAR
046900          TO GRF0-VTX-NOMBRE OF WS-GRAFO (GRF0-VTX-IX OF WS-GRAFO)
047000        MOVE 1 TO GRF0-VTX-GRADO OF WS-GRAFO
047100                  (GRF0-VTX-IX OF WS-GRAFO)
047200        ADD 1 TO GRF0-FREC-FILA OF WS-GRAFO (1)
047300     END-IF
047400
047500     .
047600 2500-AGREGAR-VERTICE-EXIT.
047700     EXIT.
047800
047900*****************************************************************
048000*                   2510-BUSCAR-VERTICE                         *
048100* Busqueda secuencial por nombre en la tabla de vertices (no    *
048200* esta ordenada). Deja el indice en GRF0-VTX-IX si encuentra.  *
048300*****************************************************************
048400 2510-BUSCAR-VERTICE.
048500
048600     MOVE 'N' TO WS-VERTICE-ENCONTRADO
048700     MOVE 1 TO GRF0-VTX-IX OF WS-GRAFO
048800
048900     PERFORM 2520-COMPARAR-VERTICE
049000        THRU 2520-COMPARAR-VERTICE-EXIT
049100        UNTIL GRF0-VTX-IX OF WS-GRAFO IS GREATER THAN
049200              GRF0-VTX-CANT OF WS-GRAFO
049300        OR WS-88-VERTICE-ENCONTRADO
049400
049500     .
049600 2510-BUSCAR-VERTICE-EXIT.
049700     EXIT.
049800
049900*****************************************************************
050000*                  2520-COMPARAR-VERTICE                        *
050100*****************************************************************
050200 2520-COMPARAR-VERTICE.
050300
050400     IF GRF0-VTX-NOMBRE OF WS-GRAFO (GRF0-VTX-IX OF WS-GRAFO)
050500        EQUAL WS-NOMBRE-VERTICE-BUSCAR
050600        MOVE 'S' TO WS-VERTICE-ENCONTRADO
050700     ELSE
050800        SET GRF0-VTX-IX OF WS-GRAFO UP BY 1
050900     END-IF
051000
051100     .
051200 2520-COMPARAR-VERTICE-EXIT.
051300     EXIT.
051400
051500*****************************************************************
051600*                   2600-QUITAR-VERTICE                         *
051700* Mantenimiento de grado al desalojar una arista (REGLA R4,     *
051800* lado de baja). Se decrementa el cubo del grado actual; si el  *
051900* nuevo grado llega a cero el vertice deja de existir (no       *
052000* cuenta para la poblacion de la mediana) y se compacta la      *
052100* tabla corriendo la ultima fila ocupada al hueco; si no, el    *
052200* vertice pasa al cubo d-1.                                    *
052300*****************************************************************
052400 2600-QUITAR-VERTICE.
052500
052600     PERFORM 2510-BUSCAR-VERTICE
052700        THRU 2510-BUSCAR-VERTICE-EXIT
052800
052900     IF WS-88-VERTICE-ENCONTRADO
053000        MOVE GRF0-VTX-GRADO OF WS-GRAFO
053100             (GRF0-VTX-IX OF WS-GRAFO) TO WS-GRADO-1
053200        SUBTRACT 1 FROM GRF0-FREC-FILA OF WS-GRAFO (WS-GRADO-1)
053300        SUBTRACT 1 FROM GRF0-VTX-GRADO OF WS-GRAFO
053400                 (GRF0-VTX-IX OF WS-GRAFO)
053500
053600        IF GRF0-VTX-GRADO OF WS-GRAFO
053700           (GRF0-VTX-IX OF WS-GRAFO) EQUAL 0
053800           MOVE GRF0-VTX-FILA OF WS-GRAFO
053900                (GRF0-VTX-CANT OF WS-GRAFO)
054000             TO GRF0-VTX-FILA OF WS-GRAFO
054100                (GRF0-VTX-IX OF WS-GRAFO)
054200           SUBTRACT 1 FROM GRF0-VTX-CANT OF WS-GRAFO
054300        ELSE
054400           ADD 1 TO GRF0-FREC-FILA OF WS-GRAFO (WS-GRADO-1 - 1)
054500        END-IF
054600     END-IF
054700
054800     .
054900 2600-QUITAR-VERTICE-EXIT.
055000     EXIT.
055100
055200*****************************************************************
055300*                 2700-CALCULAR-MEDIANA                         *
055400* Seleccion por recorrido ascendente de la tabla de frecuencia  *
055500* de grados (REGLA R5). N impar -> posicion (N-1)/2; N par ->   *
055600* promedio de las posiciones N/2 y N/2-1 (base cero).           *
055700*****************************************************************
055800 2700-CALCULAR-MEDIANA.
055900
056000     MOVE GRF0-VTX-CANT OF WS-GRAFO TO WS-POBLACION-N
056100     MOVE 0 TO WS-ACUMULADO-FREC
056200     MOVE 0 TO WS-GRADO-1
056300     MOVE 0 TO WS-GRADO-2
056400
056500     PERFORM 2710-RESOLVER-POSICIONES
056600        THRU 2710-RESOLVER-POSICIONES-EXIT
056700
056800     MOVE 1 TO GRF0-FREC-IX OF WS-GRAFO
056900     PERFORM 2720-ACUMULAR-FRECUENCIA
057000        THRU 2720-ACUMULAR-FRECUENCIA-EXIT
057100        UNTIL GRF0-FREC-IX OF WS-GRAFO IS GREATER THAN
057200              GRF0-TOPE-GRADO OF WS-GRAFO
057300        OR (WS-GRADO-1 IS GREATER THAN 0
057400            AND WS-GRADO-2 IS GREATER THAN 0)
057500
057600     .
057700 2700-CALCULAR-MEDIANA-EXIT.
057800     EXIT.
057900
058000*****************************************************************
058100*               2720-ACUMULAR-FRECUENCIA                        *
058200* Suma el cubo de grado actual al acumulado y, si con eso se    *
058300* cruza alguna de las posiciones buscadas, fija el grado        *
058400* correspondiente a esa posicion (REGLA R5).                    *
058500*****************************************************************
058600 2720-ACUMULAR-FRECUENCIA.
058700
058800     ADD GRF0-FREC-FILA OF WS-GRAFO (GRF0-FREC-IX OF WS-GRAFO)
058900       TO WS-ACUMULADO-FREC
059000
059100     IF WS-GRADO-1 EQUAL 0
059200        AND WS-ACUMULADO-FREC IS GREATER THAN WS-POSICION-BUSCADA
059300        MOVE GRF0-FREC-IX OF WS-GRAFO TO WS-GRADO-1
059400     END-IF
059500
059600     IF WS-GRADO-2 EQUAL 0
059700        AND WS-ACUMULADO-FREC IS GREATER THAN
059800            WS-POSICION-BUSCADA-2
059900        MOVE GRF0-FREC-IX OF WS-GRAFO TO WS-GRADO-2
060000     END-IF
060100
060200     SET GRF0-FREC-IX OF WS-GRAFO UP BY 1
060300
060400     .
060500 2720-ACUMULAR-FRECUENCIA-EXIT.
060600     EXIT.
060700
060800*****************************************************************
060900*               2710-RESOLVER-POSICIONES                       *
061000* Determina, segun N par o impar, que posicion(es) 0-based de   *
061100* la multitud ordenada de grados hay que ubicar.                *
061200*****************************************************************
061300 2710-RESOLVER-POSICIONES.
061400
061500     DIVIDE WS-POBLACION-N BY 2 GIVING WS-IX-SALIDA
061600        REMAINDER WS-PRIMERA-POS
061700
061800     IF WS-PRIMERA-POS EQUAL 1
061900*        N IMPAR: UNA SOLA POSICION, (N-1)/2.
062000        COMPUTE WS-POSICION-BUSCADA = (WS-POBLACION-N - 1) / 2
062100        MOVE WS-POSICION-BUSCADA TO WS-POSICION-BUSCADA-2
062200     ELSE
062300*        N PAR: DOS POSICIONES, N/2 Y N/2-1.
062400        COMPUTE WS-POSICION-BUSCADA = WS-POBLACION-N / 2
062500        COMPUTE WS-POSICION-BUSCADA-2 = WS-POSICION-BUSCADA - 1
062600     END-IF
062700
062800     .
062900 2710-RESOLVER-POSICIONES-EXIT.
063000     EXIT.
063100
063200*****************************************************************
063300*                2800-FORMATEAR-SALIDA                         *
063400* Arma el numero de salida con exactamente dos decimales y sin  *
063500* ceros ni blancos de relleno a izquierda (REGLA R6). Como no   *
063600* se usan funciones intrinsecas en este shop, el recorte del    *
063700* blanco de relleno se hace buscando a mano la primera columna  *
063800* no blanca del campo editado.                                 *  090825
063900* 09/08/2025 JPENA         Ref. AUD-0077: el .50 fijo estaba mal; 090825
064000* se arma la SUMA-GRADOS una sola vez y el centesimo sale del   * 090825
064100* RESTO-PARIDAD (WS-77-RESTO-PARIDAD), no de GRADO-1 <> GRADO-2.* 090825
064200*****************************************************************
064300 2800-FORMATEAR-SALIDA.
064400
064500     ADD WS-GRADO-1 WS-GRADO-2 GIVING WS-SUMA-GRADOS
064600     DIVIDE WS-SUMA-GRADOS BY 2
064700        GIVING WS-MEDIANA-ENTERA
064800        REMAINDER WS-77-RESTO-PARIDAD
064900     IF WS-77-RESTO-PARIDAD EQUAL 0
065000        MOVE 0 TO WS-MEDIANA-CENTESIMOS
065100     ELSE
065200        MOVE 50 TO WS-MEDIANA-CENTESIMOS
065300     END-IF
065400
065500     MOVE WS-MEDIANA-ENTERA TO WS-EDITADO-ENTERO
065600
065700*        BUSCA A MANO LA PRIMERA COLUMNA NO BLANCA DEL CAMPO
065800*        EDITADO (NO HAY FUNCTION TRIM EN ESTE SHOP). LA ULTIMA
065900*        POSICION DE UN PIC ZZZ9 SIEMPRE TRAE UN DIGITO, ASI QUE
066000*        EL BARRIDO SIEMPRE TERMINA A MAS TARDAR EN LA POSICION 4.
066100     MOVE 1 TO WS-PRIMERA-POS
066200     PERFORM 2810-BUSCAR-PRIMER-DIGITO
066300        THRU 2810-BUSCAR-PRIMER-DIGITO-EXIT
066400        UNTIL WS-PRIMERA-POS EQUAL 4
066500        OR WS-EDITADO-ENTERO-X (WS-PRIMERA-POS:1) NOT EQUAL SPACE
066600
066700     COMPUTE WS-LARGO-ENTERO = 5 - WS-PRIMERA-POS
066800
066900     MOVE SPACES TO MED0-TEXTO OF REG-NE2BSAL
067000     MOVE WS-EDITADO-ENTERO-X (WS-PRIMERA-POS:WS-LARGO-ENTERO)
067100       TO MED0-TEXTO OF REG-NE2BSAL (1:WS-LARGO-ENTERO)
067200     MOVE '.' TO MED0-TEXTO OF REG-NE2BSAL
067300                 (WS-LARGO-ENTERO + 1:1)
067400
067500     MOVE WS-MEDIANA-CENTESIMOS
067600       TO MED0-TEXTO OF REG-NE2BSAL (WS-LARGO-ENTERO + 2:2)
067700
067800*        MOVE DE UN NUMERICO A UN TROZO ALFANUMERICO DE 2
067900*        POSICIONES DEJA LOS DOS DIGITOS CON CERO A IZQUIERDA
068000*        (00 A 99), QUE ES EXACTAMENTE LO QUE PIDE LA REGLA R6
068100*        PARA LOS CENTESIMOS.
068200
068300     .
068400 2800-FORMATEAR-SALIDA-EXIT.
068500     EXIT.
068600
068700*****************************************************************
068800*               2810-BUSCAR-PRIMER-DIGITO                       *
068900*****************************************************************
069000 2810-BUSCAR-PRIMER-DIGITO.
069100
069200     ADD 1 TO WS-PRIMERA-POS
069300
069400     .
069500 2810-BUSCAR-PRIMER-DIGITO-EXIT.
069600     EXIT.
069700
069800*****************************************************************
069900*                 2900-ESCRIBIR-SALIDA                         *
070000*****************************************************************
070100 2900-ESCRIBIR-SALIDA.
070200
070300     WRITE REG-NE2BSAL
070400     ADD 1 TO CN-REG-GRABADOS
070500
070600     .
070700 2900-ESCRIBIR-SALIDA-EXIT.
070800     EXIT.
070900
071000*****************************************************************
071100*                           3000-FIN                            *
071200*****************************************************************
071300 3000-FIN.
071400
071500     CLOSE NE2BENT
071600     CLOSE NE2BSAL
071700
071800     DISPLAY '*************************************************'
071900     DISPLAY '*             NE2B1000 - GRADO MEDIANO           *'
072000     DISPLAY '* TRANSACCIONES LEIDAS    : ' CN-REG-LEIDOS
072100     DISPLAY '* TRANSACCIONES RECHAZADAS: ' CN-REG-RECHAZADOS
072200     DISPLAY '* MEDIANAS GRABADAS        : ' CN-REG-GRABADOS
072300     DISPLAY '*************************************************'
072400
072500     STOP RUN.
