000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE2BPRM0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE PARAMETROS COMPARTIDA ENTRE EL DRIVER    *
000600*               SRC-NE2B1000 Y LA SUBRUTINA DE VALIDACION Y      *
000700*               LINEALIZACION DE FECHA/HORA SRU-NE2B2000. SE     *
000800*               COPIA TANTO EN LA WORKING-STORAGE DEL DRIVER     *
000900*               (ANTES/DESPUES DEL CALL) COMO EN LA LINKAGE      *
001000*               SECTION DE LA SUBRUTINA.                        *
001100*                                                                *
001200* ------------------------------------------------------------- *
001300*                                                                *
001400*           LONGITUD : 097 POSICIONES.                          *
001500*           PREFIJO  : PRM0.                                     *
001600*                                                                *
001700* Maintenence Log                                                *
001800* Date       Author        Maintenance Requirement.              *
001900* ---------- ------------  --------------------------------------*
002000* 04/11/2024 RCHAVEZ       Version inicial - req. GRAFO-PAGOS-01.*
002100* 09/08/2025 JPENA         Ref. AUD-0077: agrega vista alfa de   *090825
002200*                          PRM0-SEGUNDOS-LINEAL para traza de   * 090825
002300*                          soporte (UPSI-0); no altera layout.  * 090825
002400* 11/08/2025 MQUIROGA      Ref. AUD-0079: PRM0-TRANSACCION no    *110825
002500*                          anidaba el copy de NE2BTRN0 (el 05   * 110825
002600*                          del mismo cerraba el grupo antes de  * 110825
002700*                          traer los campos); se corrige con    * 110825
002800*                          REPLACING de niveles al copiarlo.    * 110825
002900******************************************************************
003000     05  NE2BPRM0.
003100         10  PRM0-TRANSACCION.
003200             COPY NE2BTRN0                                        110825
003300                 REPLACING ==05  NE2BTRN0==                       110825
003400                        BY ==15  NE2BTRN0==                       110825
003500                           ==10  TRN0-CREATED-TIME==              110825
003600                        BY ==20  TRN0-CREATED-TIME==              110825
003700                           ==15  TRN0-CT==                        110825
003800                        BY ==25  TRN0-CT==                        110825
003900                           ==10  TRN0-CT-REDEF==                  110825
004000                        BY ==20  TRN0-CT-REDEF==                  110825
004100                           ==10  TRN0-TARGET==                    110825
004200                        BY ==20  TRN0-TARGET==                    110825
004300                           ==10  TRN0-ACTOR==                     110825
004400                        BY ==20  TRN0-ACTOR==                     110825
004500                           ==10  FILLER==                         110825
004600                        BY ==20  FILLER==.                        110825
004700         10  PRM0-SEGUNDOS-LINEAL      PIC S9(12) COMP-3.
004800         10  PRM0-SEGUNDOS-LINEAL-X REDEFINES                     090825
004900                 PRM0-SEGUNDOS-LINEAL  PIC X(07).                 090825
005000*            VISTA ALFANUMERICA DE SOLO-TRAZA: PERMITE HACER      090825
005100*            DISPLAY DEL COMP-3 BYTE A BYTE CUANDO EL UPSI-0      090825
005200*            DE SOPORTE ESTA ENCENDIDO, SIN DESEMPACARLO.         090825
005300         10  PRM0-COD-RETORNO          PIC X(02).
005400             88 PRM0-88-FECHA-OK                VALUE '00'.
005500             88 PRM0-88-FECHA-INVALIDA           VALUE '99'.
005600         10  FILLER                    PIC X(04).
