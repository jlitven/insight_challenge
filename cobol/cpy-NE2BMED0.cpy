000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE2BMED0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL REGISTRO DE SALIDA DEL MOTOR DE       *
000600*               GRADO MEDIANO. UN REGISTRO POR TRANSACCION       *
000700*               PROCESADA CON EXITO (SE EXCLUYEN LAS QUE         *
000800*               FALLARON LA VALIDACION DE FECHA).                *
000900*                                                                *
001000* ------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 016 POSICIONES.                          *
001300*           PREFIJO  : MED0.                                     *
001400*                                                                *
001500* Maintenence Log                                                *
001600* Date       Author        Maintenance Requirement.              *
001700* ---------- ------------  --------------------------------------*
001800* 04/11/2024 RCHAVEZ       Version inicial - req. GRAFO-PAGOS-01.*
001900* 09/08/2025 JPENA         Ref. AUD-0077: agrega redefinicion de *090825
002000*                          MED0-TEXTO para el futuro reporte de  *090825
002100*                          distribucion de grados (AUD-0081).    *090825
002200******************************************************************
002300     05  NE2BMED0.
002400*        GRADO MEDIANO DEL GRAFO VIGENTE AL MOMENTO DE PROCESAR
002500*        LA TRANSACCION, SIEMPRE CON DOS DECIMALES, SIN CEROS
002600*        NI BLANCOS DE RELLENO A IZQUIERDA (EJ. '1.00', '1.50').
002700*        EL ARMADO SE HACE EN WORKING-STORAGE (VER
002800*        2800-FORMATEAR-SALIDA EN SRC-NE2B1000) PORQUE EL ANCHO
002900*        EFECTIVO DEL NUMERO VARIA SEGUN LA CANTIDAD DE VERTICES.
003000         10  MED0-TEXTO                PIC X(10).
003100         10  MED0-TEXTO-R REDEFINES MED0-TEXTO.                   090825
003200*            PARTIDO EN ENTERO/DECIMAL PARA EL FUTURO REPORTE     090825
003300*            DE DISTRIBUCION DE GRADOS (AUD-0081); TODAVIA NO     090825
003400*            LO USA NINGUN PROGRAMA DE ESTE REQUERIMIENTO.        090825
003500             15  MED0-TEXTO-R-ENTERO   PIC X(07).                 090825
003600             15  MED0-TEXTO-R-DECIMAL  PIC X(03).                 090825
003700         10  FILLER                    PIC X(06).
