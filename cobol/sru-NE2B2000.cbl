000100*****************************************************************
000200* Program name:    NE2B2000                                     *
000300* Original author: RCHAVEZ.                                     *
000400*                                                               *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 15/06/1987 JMORALES      Initial Version - rutina de fecha    *
000900*                          de uso general del sector COBOL.     *
001000* 11/09/1999 LPAEZ         Ajuste Y2K: fecha de 4 digitos en    *
001100*                          el layout de entrada, no 2.          *
001200* 04/11/2024 RCHAVEZ       Reescritura total - req GRAFO-PAGOS- *
001300*                          01 (se adapta al nuevo layout de     *
001400*                          transaccion CREATED-TIME).           *
001500* 02/12/2024 RCHAVEZ       Corrige anio bisiesto de siglo        *
001600*                          (2000 vale, 1900 no).                 *
001700* 19/02/2025 RCHAVEZ       Agrega validacion de separadores.    *
001800* 09/08/2025 JPENA         Ref. AUD-0077: agrega contador de     *090825
001900*                          llamadas para la traza de soporte.    *090825
002000* 10/08/2025 JPENA         Ref. AUD-0078: agrega SPECIAL-NAMES  * 100825
002100*                          (UPSI-0 de traza) y corrige la fecha * 100825
002200*                          de escritura del programa.           * 100825
002300*****************************************************************
002400*                                                               *
002500*          I D E N T I F I C A T I O N  D I V I S I O N         *
002600*                                                               *
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  NE2B2000.
003000 AUTHOR. RICARDO CHAVEZ.
003100 INSTALLATION. IBM Z/OS.
003200 DATE-WRITTEN. 15/06/1987.
003300 DATE-COMPILED. 10/08/2025.
003400 SECURITY. CONFIDENTIAL.
003500*****************************************************************
003600*                                                               *
003700*             E N V I R O N M E N T   D I V I S I O N           *
003800*                                                               *
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.                                           100825
004200 SPECIAL-NAMES.                                                   100825
004300*        UPSI-0 ON (VIA JCL PARM, EL MISMO SWITCH DEL DRIVER    * 100825
004400*        NE2B1000) PRENDE LA TRAZA DE FECHAS RECHAZADAS EN      * 100825
004500*        SYSOUT, USADA POR SOPORTE PARA VER SIN REPROCESAR QUE  * 100825
004600*        TRANSACCION CAYO EN 2000-VALIDAR-FECHA Y POR QUE.      * 100825
004700     UPSI-0 ON NE2B-TRAZA-ON                                      100825
004800            OFF NE2B-TRAZA-OFF.                                   100825
004900*****************************************************************
005000*                                                               *
005100*                      D A T A   D I V I S I O N                *
005200*                                                               *
005300*****************************************************************
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*        CONTADOR SUELTO DE INVOCACIONES A ESTA SUBRUTINA EN EL  *090825
005700*        CORRIDO ACTUAL; NO PERTENECE A NINGUN GRUPO DE TRABAJO, *090825
005800*        SE USA SOLO PARA LA TRAZA DE SOPORTE (UPSI-0 EN EL      *090825
005900*        DRIVER NE2B1000).                                      * 090825
006000 77  WS-77-LLAMADAS                   PIC 9(05) COMP VALUE 0.     090825
006100*****************************************************************
006200*                    DEFINICION DE CONSTANTES.                  *
006300*****************************************************************
006400 01  CT-CONSTANTES.
006500     05 CT-SEGUNDOS-POR-DIA           PIC 9(05) COMP VALUE 86400.
006600     05 CT-SEGUNDOS-POR-HORA          PIC 9(05) COMP VALUE 03600.
006700     05 CT-SEGUNDOS-POR-MINUTO        PIC 9(02) COMP VALUE 60.
006800     05 FILLER                        PIC X(02).
006900*****************************************************************
007000*                  TABLA DE DIAS ANTERIORES AL MES              *
007100*                 (AÑO NO BISIESTO, ACUMULADO DESDE ENERO)      *
007200*****************************************************************
007300 01  WS-TABLA-MESES-X.
007400     05 FILLER   PIC X(36)
007500           VALUE '000031059090120151181212243273304334'.
007600 01  WS-TABLA-MESES REDEFINES WS-TABLA-MESES-X.
007700     05 WS-DIAS-ANTES-MES             PIC 9(03) OCCURS 12 TIMES.
007800*****************************************************************
007900*                     DEFINICION DE VARIABLES                   *
008000*****************************************************************
008100 01  WS-VARIABLES.
008200     05 WS-ANIO-MENOS-1               PIC 9(04) COMP.
008300     05 WS-BISIESTOS-ANTES            PIC 9(04) COMP.
008400     05 WS-RESTO-MOD                  PIC 9(04) COMP.
008500     05 WS-DIV-AUX                    PIC 9(04) COMP.
008600     05 WS-DIAS-DESDE-ANIO-1          PIC 9(08) COMP-3.
008700     05 WS-DIAS-DEL-MES-Y-ANIO        PIC 9(03) COMP.
008800     05 WS-TOTAL-DIAS                 PIC 9(08) COMP-3.
008900     05 WS-ANIO-ACTUAL-BISIESTO       PIC X(01) VALUE 'N'.
009000        88 WS-88-ANIO-BISIESTO                  VALUE 'S'.
009100     05 FILLER                        PIC X(02).
009200*****************************************************************
009300*                   DEFINICION DE COPYBOOKS                     *
009400*****************************************************************
009500* COPY DEL LAYOUT DE LA TRANSACCION (SOLO PARA LAS POSICIONES
009600* DE SEPARADOR, QUE SE VALIDAN AQUI).
009700 01  WS-TRN0-AUX.
009800     COPY NE2BTRN0.
009900
010000 LINKAGE SECTION.
010100*****************************************************************
010200*          AREA DE PARAMETROS DE LA SUBRUTINA NE2B2000          *
010300*          (VALIDACION Y LINEALIZACION DE FECHA/HORA)           *
010400*****************************************************************
010500 01  LN-NE2B2000-PARMS.
010600     COPY NE2BPRM0.
010700*****************************************************************
010800*                                                               *
010900*              P R O C E D U R E   D I V I S I O N              *
011000*                                                               *
011100*****************************************************************
011200 PROCEDURE DIVISION USING LN-NE2B2000-PARMS.
011300*****************************************************************
011400*                        0000-MAINLINE                          *
011500*****************************************************************
011600 0000-MAINLINE.
011700
011800     ADD 1 TO WS-77-LLAMADAS                                      090825
011900     MOVE PRM0-TRANSACCION    TO WS-TRN0-AUX
012000     MOVE SPACES            TO PRM0-COD-RETORNO
012100     MOVE 0                 TO PRM0-SEGUNDOS-LINEAL
012200
012300     PERFORM 2000-VALIDAR-FECHA
012400        THRU 2000-VALIDAR-FECHA-EXIT
012500
012600     IF PRM0-88-FECHA-OK
012700        PERFORM 2100-CONTAR-DIAS
012800           THRU 2100-CONTAR-DIAS-EXIT
012900        PERFORM 2200-CALCULAR-SEGUNDOS
013000           THRU 2200-CALCULAR-SEGUNDOS-EXIT
013100     END-IF
013200
013300     GOBACK.
013400
013500*****************************************************************
013600*                     2000-VALIDAR-FECHA                        *
013700* Valida que cada subcampo numerico de CREATED-TIME sea         *
013800* numerico y este dentro de rango, y que los separadores fijos  *
013900* del formato (-,-,T,:,:,Z) sean los esperados (REGLA R1 DEL    *
014000* REQUERIMIENTO GRAFO-PAGOS-01).                                *
014100*****************************************************************
014200 2000-VALIDAR-FECHA.
014300
014400     MOVE '00' TO PRM0-COD-RETORNO
014500
014600     IF TRN0-CT-ANIO OF WS-TRN0-AUX IS NOT NUMERIC
014700        MOVE '99' TO PRM0-COD-RETORNO
014800     END-IF
014900
015000     IF TRN0-CT-MES OF WS-TRN0-AUX IS NOT NUMERIC
015100        MOVE '99' TO PRM0-COD-RETORNO
015200     ELSE
015300        IF TRN0-CT-MES OF WS-TRN0-AUX IS LESS THAN 1
015400           OR TRN0-CT-MES OF WS-TRN0-AUX IS GREATER THAN 12
015500           MOVE '99' TO PRM0-COD-RETORNO
015600        END-IF
015700     END-IF
015800
015900     IF TRN0-CT-DIA OF WS-TRN0-AUX IS NOT NUMERIC
016000        MOVE '99' TO PRM0-COD-RETORNO
016100     ELSE
016200        IF TRN0-CT-DIA OF WS-TRN0-AUX IS LESS THAN 1
016300           OR TRN0-CT-DIA OF WS-TRN0-AUX IS GREATER THAN 31
016400           MOVE '99' TO PRM0-COD-RETORNO
016500        END-IF
016600     END-IF
016700
016800     IF TRN0-CT-HORA OF WS-TRN0-AUX IS NOT NUMERIC
016900        MOVE '99' TO PRM0-COD-RETORNO
017000     ELSE
017100        IF TRN0-CT-HORA OF WS-TRN0-AUX IS GREATER THAN 23
017200           MOVE '99' TO PRM0-COD-RETORNO
017300        END-IF
017400     END-IF
017500
017600     IF TRN0-CT-MINUTO OF WS-TRN0-AUX IS NOT NUMERIC
017700        MOVE '99' TO PRM0-COD-RETORNO
017800     ELSE
017900        IF TRN0-CT-MINUTO OF WS-TRN0-AUX IS GREATER THAN 59
018000           MOVE '99' TO PRM0-COD-RETORNO
018100        END-IF
018200     END-IF
018300
018400     IF TRN0-CT-SEGUNDO OF WS-TRN0-AUX IS NOT NUMERIC
018500        MOVE '99' TO PRM0-COD-RETORNO
018600     ELSE
018700        IF TRN0-CT-SEGUNDO OF WS-TRN0-AUX IS GREATER THAN 59
018800           MOVE '99' TO PRM0-COD-RETORNO
018900        END-IF
019000     END-IF
019100
019200     IF TRN0-CT-SEP-1 OF WS-TRN0-AUX IS NOT EQUAL TO '-'          190225  
019300        MOVE '99' TO PRM0-COD-RETORNO                             190225  
019400     END-IF                                                       190225  
019500                                                                  190225  
019600     IF TRN0-CT-SEP-2 OF WS-TRN0-AUX IS NOT EQUAL TO '-'          190225  
019700        MOVE '99' TO PRM0-COD-RETORNO                             190225  
019800     END-IF                                                       190225  
019900                                                                  190225  
020000     IF TRN0-CT-SEP-3 OF WS-TRN0-AUX IS NOT EQUAL TO 'T'          190225  
020100        MOVE '99' TO PRM0-COD-RETORNO                             190225  
020200     END-IF                                                       190225  
020300                                                                  190225  
020400     IF TRN0-CT-SEP-4 OF WS-TRN0-AUX IS NOT EQUAL TO ':'          190225  
020500        MOVE '99' TO PRM0-COD-RETORNO                             190225  
020600     END-IF                                                       190225  
020700                                                                  190225  
020800     IF TRN0-CT-SEP-5 OF WS-TRN0-AUX IS NOT EQUAL TO ':'          190225  
020900        MOVE '99' TO PRM0-COD-RETORNO                             190225  
021000     END-IF                                                       190225  
021100                                                                  190225  
021200     IF TRN0-CT-SEP-6 OF WS-TRN0-AUX IS NOT EQUAL TO 'Z'          190225  
021300        MOVE '99' TO PRM0-COD-RETORNO                             190225
021400     END-IF                                                       190225
021500
021600     IF NE2B-TRAZA-ON AND PRM0-88-FECHA-INVALIDA                  100825
021700        DISPLAY 'NE2B2000 TRAZA - FECHA RECHAZADA: '              100825
021800                TRN0-CT-REDEF OF WS-TRN0-AUX                      100825
021900     END-IF                                                       100825
022000     .
022100 2000-VALIDAR-FECHA-EXIT.
022200     EXIT.
022300
022400*****************************************************************
022500*                     2100-CONTAR-DIAS                          *
022600* Cuenta los dias transcurridos desde el año 1 hasta la fecha   *
022700* de la transaccion (calendario gregoriano, con bisiestos),     *
022800* para poder comparar dos fechas/horas como un solo numero      *
022900* (REGLA R7 DEL REQUERIMIENTO GRAFO-PAGOS-01).                  *
023000*****************************************************************
023100 2100-CONTAR-DIAS.
023200
023300     MOVE 'N' TO WS-ANIO-ACTUAL-BISIESTO
023400     SUBTRACT 1 FROM TRN0-CT-ANIO OF WS-TRN0-AUX
023500        GIVING WS-ANIO-MENOS-1
023600
023700*        BISIESTOS COMPLETOS ENTRE EL AÑO 1 Y EL AÑO ANTERIOR
023800*        AL DE LA TRANSACCION (DIVIDE TRUNCA, NO REDONDEA).
023900     DIVIDE WS-ANIO-MENOS-1 BY 4 GIVING WS-DIV-AUX
024000     MOVE WS-DIV-AUX TO WS-BISIESTOS-ANTES
024100
024200     DIVIDE WS-ANIO-MENOS-1 BY 100 GIVING WS-DIV-AUX
024300     SUBTRACT WS-DIV-AUX FROM WS-BISIESTOS-ANTES
024400
024500     DIVIDE WS-ANIO-MENOS-1 BY 400 GIVING WS-DIV-AUX
024600     ADD WS-DIV-AUX TO WS-BISIESTOS-ANTES
024700
024800     COMPUTE WS-DIAS-DESDE-ANIO-1 =
024900             (365 * WS-ANIO-MENOS-1) + WS-BISIESTOS-ANTES
025000
025100*        ¿EL AÑO DE LA TRANSACCION ES BISIESTO?
025200     DIVIDE TRN0-CT-ANIO OF WS-TRN0-AUX BY 4 GIVING WS-DIV-AUX
025300        REMAINDER WS-RESTO-MOD
025400     IF WS-RESTO-MOD EQUAL 0                                      021224  
025500        DIVIDE TRN0-CT-ANIO OF WS-TRN0-AUX BY 100                 021224  
025600           GIVING WS-DIV-AUX REMAINDER WS-RESTO-MOD               021224  
025700        IF WS-RESTO-MOD NOT EQUAL 0                               021224  
025800           MOVE 'S' TO WS-ANIO-ACTUAL-BISIESTO                    021224  
025900        ELSE                                                      021224  
026000           DIVIDE TRN0-CT-ANIO OF WS-TRN0-AUX BY 400              021224  
026100              GIVING WS-DIV-AUX REMAINDER WS-RESTO-MOD            021224  
026200           IF WS-RESTO-MOD EQUAL 0                                021224  
026300              MOVE 'S' TO WS-ANIO-ACTUAL-BISIESTO                 021224  
026400           END-IF                                                 021224  
026500        END-IF                                                    021224  
026600     END-IF                                                       021224  
026700
026800     MOVE WS-DIAS-ANTES-MES (TRN0-CT-MES OF WS-TRN0-AUX)
026900        TO WS-DIAS-DEL-MES-Y-ANIO
027000
027100     IF WS-88-ANIO-BISIESTO
027200        AND TRN0-CT-MES OF WS-TRN0-AUX IS GREATER THAN 2
027300        ADD 1 TO WS-DIAS-DEL-MES-Y-ANIO
027400     END-IF
027500
027600     COMPUTE WS-TOTAL-DIAS =
027700             WS-DIAS-DESDE-ANIO-1 + WS-DIAS-DEL-MES-Y-ANIO
027800             + TRN0-CT-DIA OF WS-TRN0-AUX - 1
027900
028000     .
028100 2100-CONTAR-DIAS-EXIT.
028200     EXIT.
028300
028400*****************************************************************
028500*                   2200-CALCULAR-SEGUNDOS                      *
028600* Convierte la cuenta de dias mas hora:minuto:segundo en un     *
028700* unico valor de segundos, linealizado, que se usa para         *
028800* comparar dos fechas/horas con una simple resta (REGLA R7).    *
028900*****************************************************************
029000 2200-CALCULAR-SEGUNDOS.
029100
029200     COMPUTE PRM0-SEGUNDOS-LINEAL =
029300             (WS-TOTAL-DIAS * CT-SEGUNDOS-POR-DIA)
029400             + (TRN0-CT-HORA OF WS-TRN0-AUX
029500                * CT-SEGUNDOS-POR-HORA)
029600             + (TRN0-CT-MINUTO OF WS-TRN0-AUX
029700                * CT-SEGUNDOS-POR-MINUTO)
029800             + TRN0-CT-SEGUNDO OF WS-TRN0-AUX
029900
030000     .
030100 2200-CALCULAR-SEGUNDOS-EXIT.
030200     EXIT.
