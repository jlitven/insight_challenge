000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE2BTRN0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE LA TRANSACCION DE PAGO QUE ALIMENTA    *
000600*               EL MOTOR DE GRADO MEDIANO DEL GRAFO DE PAGOS.    *
000700*               UN REGISTRO POR LINEA DEL ARCHIVO DE ENTRADA.    *
000800*                                                                *
000900* ------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 084 POSICIONES.                          *
001200*           PREFIJO  : TRN0.                                     *
001300*                                                                *
001400* Maintenence Log                                                *
001500* Date       Author        Maintenance Requirement.              *
001600* ---------- ------------  --------------------------------------*
001700* 04/11/2024 RCHAVEZ       Version inicial - req. GRAFO-PAGOS-01.*
001800* 19/02/2025 RCHAVEZ       Agrega FILLER de reserva p/ expansion. *
001900* 11/08/2025 MQUIROGA      Ref. AUD-0079: corrige comentario de  *110825
002000*                          referencia cruzada que citaba niveles* 110825
002100*                          88 inexistentes (ver nota bajo        *110825
002200*                          NE2BTRN0, mas abajo).                 *110825
002300******************************************************************
002400     05  NE2BTRN0.
002500*        LA FECHA/HORA DE ALTA DE LA TRANSACCION LLEGA YA
002600*        PARTIDA EN SUBCAMPOS NUMERICOS CON LOS SEPARADORES
002700*        FIJOS DEL FORMATO ORIGEN ('-','-','T',':',':','Z').
002800*        LA VALIDACION Y LOS 88-NIVEL (PRM0-88-FECHA-OK /         110825
002900*        PRM0-88-FECHA-INVALIDA) VIVEN EN PRM0-COD-RETORNO,       110825
003000*        CPY-NE2BPRM0, PORQUE ESTE COPY SE USA TAMBIEN EN EL      110825
003100*        REGISTRO DE ENTRADA DEL DRIVER, DONDE TODAVIA NO HAY     110825
003200*        COD-RETORNO. VER 2000-VALIDAR-FECHA EN SRU-NE2B2000.     110825
003300         10  TRN0-CREATED-TIME.
003400             15  TRN0-CT-ANIO          PIC 9(04).
003500             15  TRN0-CT-SEP-1         PIC X(01).
003600             15  TRN0-CT-MES           PIC 9(02).
003700             15  TRN0-CT-SEP-2         PIC X(01).
003800             15  TRN0-CT-DIA           PIC 9(02).
003900             15  TRN0-CT-SEP-3         PIC X(01).
004000             15  TRN0-CT-HORA          PIC 9(02).
004100             15  TRN0-CT-SEP-4         PIC X(01).
004200             15  TRN0-CT-MINUTO        PIC 9(02).
004300             15  TRN0-CT-SEP-5         PIC X(01).
004400             15  TRN0-CT-SEGUNDO       PIC 9(02).
004500             15  TRN0-CT-SEP-6         PIC X(01).
004600*        ALIAS DE SOLO-LECTURA DEL MISMO CAMPO, PARA LOS CASOS
004700*        EN QUE SE NECESITA COMPARAR O IMPRIMIR LA FECHA TAL
004800*        COMO LLEGO, SIN DESARMAR LOS SUBCAMPOS.
004900         10  TRN0-CT-REDEF REDEFINES TRN0-CREATED-TIME
005000                                       PIC X(20).
005100*        VERTICES DEL GRAFO: QUIEN RECIBE (TARGET) Y QUIEN
005200*        ENVIA (ACTOR) EL PAGO. TEXTO LIBRE, PUEDE TENER
005300*        ESPACIOS EMBEBIDOS; LA COMPARACION ES POR IGUALDAD
005400*        EXACTA DE TODO EL CAMPO.
005500         10  TRN0-TARGET               PIC X(30).
005600         10  TRN0-ACTOR                PIC X(30).
005700         10  FILLER                    PIC X(04).                 190225
