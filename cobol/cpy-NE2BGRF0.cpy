000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE2BGRF0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE TRABAJO DEL GRAFO DE PAGOS QUE EL MOTOR  *
000600*               DE GRADO MEDIANO MANTIENE VIVA DURANTE TODA LA   *
000700*               CORRIDA (NO SE REINICIALIZA ENTRE REGISTROS,     *
000800*               SOLO AL ARRANCAR EL PROGRAMA). CONTIENE:         *
000900*                 - LA LISTA DE ARISTAS VIGENTES EN LA VENTANA   *
001000*                   DE 60 SEGUNDOS, ORDENADA ASCENDENTE POR      *
001100*                   FECHA/HORA LINEALIZADA.                     *
001200*                 - LA TABLA DE VERTICES CON SU GRADO ACTUAL.    *
001300*                 - LA TABLA DE FRECUENCIA DE GRADOS, USADA      *
001400*                   PARA UBICAR LA MEDIANA SIN TENER QUE         *
001500*                   ORDENAR LOS GRADOS EN CADA TRANSACCION.      *
001600*                                                                *
001700* ------------------------------------------------------------- *
001800*                                                                *
001900*           PREFIJO  : GRF0.                                     *
002000*                                                                *
002100* Maintenence Log                                                *
002200* Date       Author        Maintenance Requirement.              *
002300* ---------- ------------  --------------------------------------*
002400* 04/11/2024 RCHAVEZ       Version inicial - req. GRAFO-PAGOS-01.*
002500* 02/12/2024 RCHAVEZ       Sube tope de vertices de 2000 a 5000  *
002600*                          por picos detectados en VOLUMEN-TC.   *
002700******************************************************************
002800     05  NE2BGRF0.
002900*        TOPES DE LAS TABLAS. SI EL VOLUMEN REAL DE TRANSACCIONES
003000*        POR VENTANA DE 60 SEGUNDOS CRECE, AMPLIAR ESTAS
003100*        CONSTANTES (Y LOS OCCURS DE MAS ABAJO) ANTES DE SUBIR
003200*        EL JCL A PRODUCCION.
003300         10  GRF0-TOPES.
003400             15  GRF0-TOPE-ARISTAS        PIC 9(05) COMP-3
003500                                           VALUE 05000.           021224  
003600             15  GRF0-TOPE-VERTICES       PIC 9(05) COMP-3
003700                                           VALUE 05000.           021224  
003800             15  GRF0-TOPE-GRADO          PIC 9(05) COMP-3
003900                                           VALUE 05000.           021224  
004000             15  FILLER                   PIC X(05).
004100*
004200*        LISTA DE ARISTAS VIGENTES, ASCENDENTE POR
004300*        GRF0-ARI-SEGUNDOS (VER REGLA R3 DEL REQUERIMIENTO).
004400         10  GRF0-CONTADORES.
004500             15  GRF0-ARI-CANT            PIC 9(05) COMP VALUE 0.
004600             15  GRF0-VTX-CANT            PIC 9(05) COMP VALUE 0.
004700             15  FILLER                   PIC X(05).
004800*
004900         10  GRF0-TABLA-ARISTAS.
005000             15  GRF0-ARI-FILA  OCCURS 5000 TIMES                 021224  
005100                                INDEXED BY GRF0-ARI-IX
005200                                           GRF0-ARI-IX2.
005300                 20  GRF0-ARI-SEGUNDOS    PIC S9(12) COMP-3.
005400                 20  GRF0-ARI-ACTOR       PIC X(30).
005500                 20  GRF0-ARI-TARGET      PIC X(30).
005600                 20  FILLER               PIC X(04).
005700*
005800*        TABLA DE VERTICES. SIN ORDEN PARTICULAR; SE BUSCA
005900*        SECUENCIALMENTE POR NOMBRE (VER 2510/2610 EN
006000*        SRC-NE2B1000). AL BORRAR UN VERTICE (GRADO LLEGA A
006100*        CERO) SE COMPACTA CORRIENDO LA ULTIMA FILA OCUPADA
006200*        AL HUECO, NO HACE FALTA MANTENER ORDEN.
006300         10  GRF0-TABLA-VERTICES.
006400             15  GRF0-VTX-FILA  OCCURS 5000 TIMES                 021224  
006500                                INDEXED BY GRF0-VTX-IX.
006600                 20  GRF0-VTX-NOMBRE      PIC X(30).
006700                 20  GRF0-VTX-GRADO       PIC 9(04) COMP.
006800                 20  FILLER               PIC X(04).
006900*
007000*        TABLA DE FRECUENCIA DE GRADOS: GRF0-FREC-FILA(d) ES LA
007100*        CANTIDAD DE VERTICES QUE TIENEN GRADO EXACTAMENTE d.
007200*        SE RECORRE ASCENDENTE (d=1,2,3...) PARA UBICAR LA
007300*        MEDIANA SIN ORDENAR (REGLA R5).
007400         10  GRF0-TABLA-FRECUENCIA.
007500             15  GRF0-FREC-FILA PIC 9(05) COMP
007600                                OCCURS 5000 TIMES                 021224  
007700                                INDEXED BY GRF0-FREC-IX.
007800*        RESERVA PARA FUTURAS METRICAS DE LA TABLA DE FRECUENCIA
007900*        (EJ. ACUMULADOS POR RANGO DE GRADO) SIN TENER QUE MOVER
008000*        EL GRF0-TOPE-GRADO NI REESTRUCTURAR EL COPY.
008100         10  FILLER                       PIC X(08).
